000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SOHCALC.
000400 AUTHOR. R M SANDERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900                                                                  
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMPUTES THE STATE-OF-HEALTH ESTIMATE FOR ONE
001400*          QUALIFYING CHARGE CYCLE.  CALLED ONCE PER CYCLE BY
001500*          SOHANLZ AT CYCLE-CLOSE TIME.  CARRIES THE CAPACITY
001600*          AND SOH FIGURES AT 4 DECIMAL PLACES - SOHANLZ DOES
001700*          NOT ROUND UNTIL THE RUN-LEVEL AVERAGE IS TAKEN.
001800*
001900******************************************************************
002000* CHANGE LOG
002100* 06/14/89 RMS  INITIAL DELIVERY. ADAPTED FROM CLCLBCST'S
002200*               CALLED-SUBPROGRAM PATTERN FOR THE FLEET BATTERY
002300*               PROJECT, REQUEST FB-114.
002400* 01/09/91 RMS  FB-130  ADDED DEBUG REDEFINES OF THE WORK
002500*               FIELDS SO FIELD SUPPORT CAN SNAP THEM WITHOUT A
002600*               RECOMPILE.
002700* 11/18/94 DWP  FB-151  DELTA-SOC AND DESIGN-CAPACITY ZERO
002800*               CHECKS ADDED AFTER ABEND ON TEST DECK - NOW
002900*               RETURN A NON-ZERO LK-RETURN-CD INSTEAD.
003000* 08/22/98 CLH  Y2K-009  REVIEWED FOR YEAR 2000 READINESS.  NO
003100*               DATE FIELDS IN THIS PROGRAM.  NO CHANGE MADE.
003200* 04/03/02 MTS  FB-176  RECOMPILED UNDER NEW COBOL COMPILER
003300*               RELEASE.  NO LOGIC CHANGE.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000                                                                  
004100 DATA DIVISION.
004200 FILE SECTION.
004300                                                                  
004400 WORKING-STORAGE SECTION.
004500 01  WS-ESTIMATED-CAPACITY           PIC S9(5)V9999 COMP-3.
004600 01  WS-ESTIMATED-CAPACITY-D REDEFINES WS-ESTIMATED-CAPACITY
004700                                 PIC X(05).
004800                                                                  
004900 01  WS-CYCLE-SOH-WORK               PIC S9(3)V9999 COMP-3.
005000 01  WS-CYCLE-SOH-WORK-D REDEFINES WS-CYCLE-SOH-WORK
005100                                 PIC X(04).
005200                                                                  
005300 01  WS-TEMP-COST                    PIC S9(7)V9999 COMP-3.
005400 01  WS-TEMP-COST-D REDEFINES WS-TEMP-COST
005500                                 PIC X(06).
005600                                                                  
005700 LINKAGE SECTION.
005800 01  LK-CUM-CHARGE                   PIC S9(5)V999.
005900 01  LK-DELTA-SOC                    PIC S9(3)V99.
006000 01  LK-DESIGN-CAPACITY-KWH          PIC S9(3)V99.
006100 01  LK-CYCLE-SOH                    PIC S9(3)V9999.
006200 01  LK-RETURN-CD                    PIC S9(4) COMP.
006300                                                                  
006400 PROCEDURE DIVISION USING LK-CUM-CHARGE, LK-DELTA-SOC,
006500             LK-DESIGN-CAPACITY-KWH, LK-CYCLE-SOH,
006600             LK-RETURN-CD.
006700 000-CALC-CYCLE-SOH.
006800******** ESTIMATED-CAPACITY = CUM-CHARGE * 100 / DELTA-SOC
006900     IF LK-DELTA-SOC = ZERO
007000         MOVE ZERO TO LK-CYCLE-SOH
007100         MOVE +1 TO LK-RETURN-CD
007200         GOBACK.
007300                                                                  
007400     COMPUTE WS-ESTIMATED-CAPACITY ROUNDED =
007500                 ( LK-CUM-CHARGE * 100 ) / LK-DELTA-SOC.
007600                                                                  
007700******** CYCLE-SOH = ESTIMATED-CAPACITY / DESIGN-CAPACITY * 100
007800     IF LK-DESIGN-CAPACITY-KWH = ZERO
007900         MOVE ZERO TO LK-CYCLE-SOH
008000         MOVE +2 TO LK-RETURN-CD
008100         GOBACK.
008200                                                                  
008300     COMPUTE WS-CYCLE-SOH-WORK ROUNDED =
008400                 ( WS-ESTIMATED-CAPACITY /
008500                   LK-DESIGN-CAPACITY-KWH ) * 100.
008600                                                                  
008700     MOVE WS-CYCLE-SOH-WORK TO LK-CYCLE-SOH.
008800     MOVE WS-ESTIMATED-CAPACITY TO WS-TEMP-COST.
008900     MOVE ZERO TO LK-RETURN-CD.
009000     GOBACK.
