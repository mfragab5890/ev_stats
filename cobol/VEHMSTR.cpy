000100******************************************************************
000200*    COPYBOOK.        VEHMSTR                                   *
000300*    VEHICLE-MASTER RECORD LAYOUT - ONE PER VEHICLE              *
000400*    FILE:             VEHMSTR (QSAM, SEQUENTIAL, KEY SEQUENCE) *
000500*    THE FILE ARRIVES SORTED ASCENDING BY VM-VIN.  SOHANLZ LOADS*
000600*    THE WHOLE FILE INTO VM-TABLE-REC BELOW AND USES SEARCH ALL *
000700*    AGAINST IT INSTEAD OF RANDOM VSAM ACCESS.                  *
000800******************************************************************
000900* CHANGES                                                       *
001000* 06/14/89 RMS  FB-111  NEW COPYBOOK FOR THE FLEET BATTERY       *
001100*               PROJECT.                                        *
001200* 07/19/92 DWP  FB-140  RAISED TABLE SIZE 500 TO 2000 VEHICLES - *
001300*               FLEET GREW PAST THE ORIGINAL SIZING.             *
001400******************************************************************
001500 01  VEHICLE-MASTER-REC.
001600     05  VM-VIN                      PIC X(17).
001700     05  VM-MAKE-MODEL-GRP.
001800         10  VM-MAKE                 PIC X(20).
001900         10  VM-MODEL                PIC X(20).
002000     05  VM-NAME-FIELDS REDEFINES VM-MAKE-MODEL-GRP
002100                                 PIC X(40).
002200     05  VM-YEAR                     PIC 9(4).
002300     05  VM-DESIGN-CAPACITY-KWH      PIC S9(3)V99.
002400                                                                  
002500******************************************************************
002600*    IN-MEMORY VEHICLE TABLE - LOADED ONCE AT START OF RUN      *
002700******************************************************************
002800 01  VM-TABLE.
002900     05  VM-TABLE-REC OCCURS 2000 TIMES
003000             ASCENDING KEY IS VM-VIN-T
003100             INDEXED BY VM-IDX.
003200         10  VM-VIN-T                PIC X(17).
003300         10  VM-MAKE-T               PIC X(20).
003400         10  VM-MODEL-T              PIC X(20).
003500         10  VM-YEAR-T               PIC 9(4).
003600         10  VM-DESIGN-CAP-T         PIC S9(3)V99.
003700         10  FILLER                  PIC X(02).
