000100******************************************************************
000200*    COPYBOOK.        SOHABEND                                  *
000300*    ABEND DUMP LINE - WRITTEN TO SYSOUT BEFORE A FORCED ABEND  *
000400*    ON AN UNRECOVERABLE FILE-STATUS CONDITION.                 *
000500******************************************************************
000600* CHANGES                                                       *
000700* 06/14/89 RMS  FB-111  NEW COPYBOOK FOR THE FLEET BATTERY       *
000800*               PROJECT, PATTERNED AFTER THE SHOP'S OLD ABENDREC *
000900*               MEMBER.                                         *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                      PIC X(04) VALUE "***".
001300     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001400     05  FILLER                      PIC X(08) VALUE " EXP: ".
001500     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
001600     05  FILLER                      PIC X(08) VALUE " ACT: ".
001700     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
001800     05  FILLER                      PIC X(30) VALUE SPACES.
001900                                                                  
002000****** FORCES AN S0C7 ABEND SO THE JOB STEP CONDITION CODE
002100****** REFLECTS THE FAILURE TO THE SCHEDULER
002200 77  ZERO-VAL                        PIC S9(1) COMP VALUE ZERO.
002300 77  ONE-VAL                         PIC S9(1) COMP VALUE +1.
