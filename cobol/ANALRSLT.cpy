000100******************************************************************
000200*    COPYBOOK.        ANALRSLT                                  *
000300*    ANALYSIS-RESULT RECORD LAYOUT - ONE PER ANALYZED VEHICLE    *
000400*    FILE:             ANLRSLT (QSAM, SEQUENTIAL)                *
000500*    WRITTEN BY SOHANLZ, ONE RECORD PER VEHICLE PER RUN.        *
000600*    READ BY SOHRPT TO BUILD THE PRINTED SOH-REPORT.            *
000700******************************************************************
000800* CHANGES                                                       *
000900* 06/14/89 RMS  FB-111  NEW COPYBOOK FOR THE FLEET BATTERY       *
001000*               PROJECT.                                        *
001100******************************************************************
001200 01  ANALYSIS-RESULT-REC.
001300     05  AR-VIN                      PIC X(17).
001400     05  AR-MAKE                     PIC X(20).
001500     05  AR-MODEL                    PIC X(20).
001600     05  AR-YEAR                     PIC 9(4).
001700     05  AR-YEAR-X REDEFINES AR-YEAR PIC X(04).
001800     05  AR-DESIGN-CAPACITY-KWH      PIC S9(3)V99.
001900     05  AR-SOH-PCT                  PIC S9(3)V99.
002000     05  AR-SOH-VALID                PIC X(01).
002100         88  AR-SOH-IS-VALID     VALUE "Y".
002200         88  AR-SOH-NOT-VALID    VALUE "N".
002300     05  AR-CYCLE-COUNT              PIC 9(5).
002400     05  AR-CYCLE-COUNT-X REDEFINES AR-CYCLE-COUNT
002500                                 PIC X(05).
002600     05  AR-RECORDS-READ             PIC 9(7).
