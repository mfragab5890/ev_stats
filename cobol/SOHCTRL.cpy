000100******************************************************************
000200*    COPYBOOK.        SOHCTRL                                   *
000300*    SOHCTRL RECORD LAYOUT - RUN-LEVEL HANDOFF BETWEEN SOHANLZ  *
000400*    AND SOHRPT.  CARRIES WHAT DOES NOT FIT THE ANALYSIS-RESULT *
000500*    CONTRACT: REJECTED-VIN WARNINGS, AND THE ONE TRAILER       *
000600*    RECORD HOLDING THE RUN'S GRAND TOTALS.                     *
000700*    FILE:             SOHCTRL (QSAM, SEQUENTIAL)                *
000800*    SOHANLZ WRITES ALL SOHCTRL-REJECT-REC RECORDS AS REJECTS   *
000900*    ARE DETECTED, THEN ONE SOHCTRL-TRAILER-REC LAST.           *
001000******************************************************************
001100* CHANGES                                                       *
001200* 11/18/94 DWP  FB-151  NEW COPYBOOK - UNKNOWN-VIN TELEMETRY NO  *
001300*               LONGER ABENDS THE RUN.  CARRIES THE REJECT       *
001400*               WARNINGS AND RUN TOTALS OVER TO SOHRPT.          *
001500******************************************************************
001600 01  SOHCTRL-REC.
001700     05  SOHCTRL-TYPE                PIC X(01).
001800         88  SOHCTRL-IS-REJECT    VALUE "R".
001900         88  SOHCTRL-IS-TRAILER   VALUE "T".
002000     05  SOHCTRL-DATA                PIC X(60).
002100                                                                  
002200 01  SOHCTRL-REJECT-REC REDEFINES SOHCTRL-REC.
002300     05  FILLER                      PIC X(01).
002400     05  SOHCTRL-REJECT-VIN          PIC X(17).
002500     05  FILLER                      PIC X(43).
002600                                                                  
002700 01  SOHCTRL-TRAILER-REC REDEFINES SOHCTRL-REC.
002800     05  FILLER                      PIC X(01).
002900     05  SOHCTRL-VEHICLES-PROCESSED  PIC 9(5).
003000     05  SOHCTRL-RECORDS-READ        PIC 9(7).
003100     05  SOHCTRL-QUALIFYING-CYCLES   PIC 9(5).
003200     05  SOHCTRL-VEHICLES-REJECTED   PIC 9(5).
003300     05  FILLER                      PIC X(38).
