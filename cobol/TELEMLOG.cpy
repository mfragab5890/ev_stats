000100******************************************************************
000200*    COPYBOOK.        TELEMLOG                                  *
000300*    TELEMETRY-LOG RECORD LAYOUT - ONE PER VEHICLE SAMPLE        *
000400*    FILE:             TELEMLOG (QSAM, SEQUENTIAL)               *
000500*    RECORDS ARE GROUPED BY VIN AND ARE IN TIME ORDER WITHIN     *
000600*    A VIN.  TL-TIMESTAMP IS INFORMATIONAL ONLY - THE FILE'S     *
000700*    OWN ORDER IS WHAT DRIVES THE CHARGE-CYCLE LOGIC.            *
000800******************************************************************
000900* CHANGES                                                       *
001000* 06/14/89 RMS  FB-111  NEW COPYBOOK FOR THE FLEET BATTERY       *
001100*               PROJECT.                                        *
001200******************************************************************
001300 01  TELEMETRY-LOG-REC.
001400     05  TL-VIN                     PIC X(17).
001500     05  TL-TIMESTAMP                PIC X(19).
001600     05  TL-TIMESTAMP-R REDEFINES TL-TIMESTAMP.
001700         10  TL-TS-DATE              PIC X(10).
001800         10  TL-TS-SEP               PIC X(01).
001900         10  TL-TS-TIME               PIC X(08).
002000     05  TL-EVENT                    PIC X(08).
002100         88  TL-EVENT-CHARGE      VALUE "CHARGE  ".
002200         88  TL-EVENT-DRIVE       VALUE "DRIVE   ".
002300         88  TL-EVENT-REST        VALUE "REST    ".
002400         88  TL-EVENT-VALID
002500             VALUES ARE "CHARGE  ", "DRIVE   ", "REST    ".
002600     05  TL-SOC                      PIC S9(3)V99.
002700     05  TL-ENERGY-IN-KWH            PIC S9(5)V999.
