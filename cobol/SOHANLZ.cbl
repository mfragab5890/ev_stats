000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SOHANLZ.
000400 AUTHOR. R M SANDERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900                                                                  
001000******************************************************************
001100*REMARKS.
001200*
001300*          FLEET BATTERY ANALYSIS - STEP 1 OF 2.
001400*
001500*          READS THE SORTED TELEMETRY LOG AND THE VEHICLE MASTER,
001600*          DETECTS COMPLETE CHARGE CYCLES PER VEHICLE, CALLS
001700*          SOHCALC TO SCORE EACH QUALIFYING CYCLE, AND AVERAGES
001800*          THE CYCLE SCORES INTO ONE STATE-OF-HEALTH FIGURE PER
001900*          VEHICLE.  WRITES ONE ANALYSIS-RESULT RECORD PER
002000*          VEHICLE AND A RUN-TOTALS TRAILER ON SOHCTRL FOR THE
002100*          REPORT STEP (SOHRPT) TO PRINT.
002200*
002300*          TELEMETRY-LOG MUST ARRIVE SORTED ASCENDING BY VIN
002400*          THEN TIMESTAMP WITHIN VIN.  VEHICLE-MASTER MUST
002500*          ARRIVE SORTED ASCENDING BY VIN.  NEITHER FILE IS
002600*          SORTED BY THIS PROGRAM.
002700*
002800******************************************************************
002900* CHANGE LOG
003000* 06/14/89 RMS  INITIAL DELIVERY FOR THE FLEET BATTERY PROJECT,
003100*               REQUEST FB-111.  STRUCTURE ADAPTED FROM DALYEDIT
003200*               (CONTROL-BREAK / TRAILER SKELETON) AND PATSRCH
003300*               (TABLE LOAD AND SEARCH ALL AGAINST A SORTED
003400*               MASTER).
003500* 02/02/90 RMS  FB-119  ADDED THE MINIMUM-DELTA-SOC EDIT (5 PCT)
003600*               SO NOISE CYCLES DO NOT SKEW THE AVERAGE.
003700* 07/19/92 DWP  FB-140  RAISED VEHICLE TABLE FROM 500 TO 2000
003800*               ENTRIES - FLEET GREW PAST THE ORIGINAL SIZING.
003900* 11/18/94 DWP  FB-151  UNKNOWN-VIN TELEMETRY NO LONGER ABENDS
004000*               THE RUN - NOW SKIPPED AND LOGGED TO SOHCTRL AS
004100*               A WARNING, PER FLEET OPS REQUEST.
004200* 08/22/98 CLH  Y2K-009  REVIEWED TL-TIMESTAMP AND VM-YEAR FOR
004300*               YEAR 2000 READINESS.  TIMESTAMP CARRIES A FULL
004400*               4-DIGIT YEAR ALREADY.  NO CHANGE MADE.
004500* 04/03/02 MTS  FB-176  RECOMPILED UNDER NEW COBOL COMPILER
004600*               RELEASE.  NO LOGIC CHANGE.
004700* 09/10/03 JPK  FB-182  VM-TABLE UNUSED TAIL NOW PRE-FILLED WITH
004800*               HIGH-VALUES BEFORE THE LOAD LOOP, SO SEARCH ALL
004900*               ONLY EVER SEES VALID ROWS IN ASCENDING ORDER - A
005000*               KNOWN VIN COULD MISS THE BINARY SEARCH WHENEVER THE
005100*               MASTER HAD FEWER THAN 2000 VEHICLES.  ALSO DROPPED
005200*               THE UNUSED SOH-NUMERIC-CLASS TEST AND THE MISSIZED
005300*               SOHCALC LINKAGE DEBUG REDEFINE - NEITHER WAS EVER
005400*               REFERENCED.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200                                                                  
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600            ASSIGN TO UT-S-SYSOUT
006700            ORGANIZATION IS SEQUENTIAL.
006800                                                                  
006900     SELECT VEHMSTR-FILE
007000            ASSIGN TO UT-S-VEHMSTR
007100            ACCESS MODE IS SEQUENTIAL
007200            FILE STATUS IS VM-FCODE.
007300                                                                  
007400     SELECT TELEMLOG-FILE
007500            ASSIGN TO UT-S-TELEMLOG
007600            ACCESS MODE IS SEQUENTIAL
007700            FILE STATUS IS TL-FCODE.
007800                                                                  
007900     SELECT ANLRSLT-FILE
008000            ASSIGN TO UT-S-ANLRSLT
008100            ACCESS MODE IS SEQUENTIAL
008200            FILE STATUS IS AR-FCODE.
008300                                                                  
008400     SELECT SOHCTRL-FILE
008500            ASSIGN TO UT-S-SOHCTRL
008600            ACCESS MODE IS SEQUENTIAL
008700            FILE STATUS IS CT-FCODE.
008800                                                                  
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                     PIC X(130).
009800                                                                  
009900****** VEHICLE MASTER - ARRIVES SORTED ASCENDING BY VM-VIN
010000****** LOADED ENTIRELY INTO VM-TABLE BEFORE THE MAIN PASS
010100 FD  VEHMSTR-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 66 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS VEHICLE-MASTER-REC.
010700 COPY VEHMSTR.
010800                                                                  
010900****** TELEMETRY LOG - ARRIVES SORTED ASCENDING BY VIN, THEN
011000****** TIMESTAMP WITHIN VIN
011100 FD  TELEMLOG-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 57 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS TELEMETRY-LOG-REC.
011700 COPY TELEMLOG.
011800                                                                  
011900****** ONE RECORD PER VEHICLE - PASSED TO SOHRPT FOR PRINTING
012000 FD  ANLRSLT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 84 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS ANALYSIS-RESULT-REC.
012600 COPY ANALRSLT.
012700                                                                  
012800****** REJECT WARNINGS AS DETECTED, THEN ONE TRAILER LAST
012900 FD  SOHCTRL-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 61 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SOHCTRL-REC.
013500 COPY SOHCTRL.
013600                                                                  
013700 WORKING-STORAGE SECTION.
013800                                                                  
013900 01  FILE-STATUS-CODES.
014000     05  VM-FCODE                   PIC X(02).
014100         88  VM-CODE-READ        VALUE SPACES.
014200         88  VM-NO-MORE-RECS     VALUE "10".
014300     05  TL-FCODE                   PIC X(02).
014400         88  TL-CODE-READ        VALUE SPACES.
014500         88  TL-NO-MORE-RECS     VALUE "10".
014600     05  AR-FCODE                   PIC X(02).
014700         88  AR-CODE-WRITE       VALUE SPACES.
014800     05  CT-FCODE                   PIC X(02).
014900         88  CT-CODE-WRITE       VALUE SPACES.
015000                                                                  
015100 77  MORE-VEHMSTR-SW                PIC X(01) VALUE SPACE.
015200     88  NO-MORE-VEHMSTR-RECS   VALUE "N".
015300 77  MORE-TELEMLOG-SW               PIC X(01) VALUE SPACE.
015400     88  NO-MORE-TELEMLOG-RECS  VALUE "N".
015500                                                                  
015600 77  VM-LOAD-IDX                    PIC 9(04) COMP.
015700 77  VM-ROW-COUNT                   PIC 9(04) COMP.
015800 77  VM-SRCH-IDX                    PIC 9(04) COMP.
015900                                                                  
016000 01  WS-RUN-DATE-FIELDS.
016100     05  WS-RUN-DATE                PIC 9(06).
016200 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELDS.
016300     05  WS-RUN-YY                  PIC 9(02).
016400     05  WS-RUN-MM                  PIC 9(02).
016500     05  WS-RUN-DD                  PIC 9(02).
016600                                                                  
016700****** HOLDS THE TELEMETRY RECORD BEING EXAMINED AND THE NEXT
016800****** RECORD READ AHEAD, SO A VEHICLE OR CYCLE BREAK CAN BE
016900****** DETECTED BEFORE THE CURRENT RECORD IS PROCESSED
017000 01  WS-CURR-TELEM-REC.
017100     05  WS-CURR-VIN                PIC X(17).
017200     05  WS-CURR-EVENT              PIC X(08).
017300         88  WS-CURR-IS-CHARGE   VALUE "CHARGE".
017400     05  WS-CURR-SOC                PIC S9(3)V99.
017500     05  WS-CURR-ENERGY             PIC S9(5)V999.
017600                                                                  
017700 01  WS-NEXT-TELEM-REC.
017800     05  WS-NEXT-VIN                PIC X(17).
017900     05  WS-NEXT-EVENT              PIC X(08).
018000         88  WS-NEXT-IS-CHARGE   VALUE "CHARGE".
018100     05  WS-NEXT-SOC                PIC S9(3)V99.
018200     05  WS-NEXT-ENERGY             PIC S9(5)V999.
018300                                                                  
018400 77  WS-FULL-CHARGE-FLOOR           PIC S9(3) COMP-3.
018500                                                                  
018600****** ONE VEHICLE'S RUNNING TOTALS - RESET AT EACH VEHICLE BREAK
018700 01  WS-VEHICLE-TOTALS.
018800     05  WS-VH-VIN                  PIC X(17).
018900     05  WS-VH-MAKE                 PIC X(20).
019000     05  WS-VH-MODEL                PIC X(20).
019100     05  WS-VH-YEAR                 PIC 9(04).
019200     05  WS-VH-DESIGN-CAP           PIC S9(3)V99.
019300     05  WS-VH-RECORDS-READ         PIC 9(07) COMP-3.
019400     05  WS-VH-QUALIFYING-CYCLES    PIC 9(05) COMP-3.
019500     05  WS-VH-SOH-SUM              PIC S9(5)V9999 COMP-3.
019600     05  WS-VH-FOUND-IN-MASTER-SW   PIC X(01).
019700         88  WS-VH-FOUND-IN-MASTER  VALUE "Y".
019800                                                                  
019900****** ONE CYCLE'S RUNNING TOTALS - RESET AT EACH CYCLE START
020000 01  WS-CYCLE-TOTALS.
020100     05  WS-CY-IN-PROGRESS-SW       PIC X(01) VALUE "N".
020200         88  WS-CY-IN-PROGRESS  VALUE "Y".
020300     05  WS-CY-FULL-CHARGE-SW       PIC X(01) VALUE "N".
020400         88  WS-CY-FULL-CHARGE  VALUE "Y".
020500     05  WS-CY-START-SOC            PIC S9(3)V99.
020600     05  WS-CY-END-SOC              PIC S9(3)V99.
020700     05  WS-CY-DELTA-SOC            PIC S9(3)V99.
020800     05  WS-CY-CUM-CHARGE           PIC S9(5)V999.
020900                                                                  
021000****** LINKAGE WORK AREA FOR THE CALL TO SOHCALC
021100 01  WS-SOHCALC-LINKAGE.
021200     05  WS-SC-CUM-CHARGE           PIC S9(5)V999.
021300     05  WS-SC-DELTA-SOC            PIC S9(3)V99.
021400     05  WS-SC-DESIGN-CAP           PIC S9(3)V99.
021500     05  WS-SC-CYCLE-SOH            PIC S9(3)V9999.
021600     05  WS-SC-RETURN-CD            PIC S9(4) COMP.
021700                                                                  
021800 01  COUNTERS-AND-ACCUMULATORS.
021900     05  CT-VEHICLES-PROCESSED      PIC 9(05) COMP-3.
022000     05  CT-RECORDS-READ            PIC 9(07) COMP-3.
022100     05  CT-QUALIFYING-CYCLES       PIC 9(05) COMP-3.
022200     05  CT-VEHICLES-REJECTED       PIC 9(05) COMP-3.
022300                                                                  
022400 COPY SOHABEND.
022500                                                                  
022600 PROCEDURE DIVISION.
022700 0000-MAINLINE.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900     PERFORM 050-LOAD-VEHICLE-TABLE THRU 050-EXIT
023000         UNTIL NO-MORE-VEHMSTR-RECS.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200         UNTIL NO-MORE-TELEMLOG-RECS.
023300     PERFORM 999-CLEANUP THRU 999-EXIT.
023400     STOP RUN.
023500                                                                  
023600 000-HOUSEKEEPING.
023700     ACCEPT WS-RUN-DATE FROM DATE.
023800     MOVE SPACES TO WS-CURR-TELEM-REC.
023900     MOVE SPACES TO WS-NEXT-TELEM-REC.
024000     MOVE SPACES TO WS-VEHICLE-TOTALS.
024100     MOVE ZEROS  TO COUNTERS-AND-ACCUMULATORS.
024200     MOVE ZEROS  TO VM-ROW-COUNT.
024300     MOVE HIGH-VALUES TO VM-TABLE.
024400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024500 000-EXIT.
024600     EXIT.
024700                                                                  
024800******************************************************************
024900*    LOAD THE VEHICLE MASTER INTO THE IN-MEMORY TABLE.  THE FILE
025000*    ARRIVES SORTED ASCENDING BY VIN, SO A STRAIGHT SEQUENTIAL
025100*    LOAD PRESERVES THE ASCENDING-KEY ORDER SEARCH ALL NEEDS.
025200*    UNUSED TRAILING ENTRIES ARE FILLED WITH HIGH-VALUES SO THE
025300*    BINARY SEARCH STAYS VALID OVER THE WHOLE OCCURS RANGE.
025400******************************************************************
025500 050-LOAD-VEHICLE-TABLE.
025600     PERFORM 900-READ-VEHMSTR THRU 900-EXIT.
025700     IF NO-MORE-VEHMSTR-RECS
025800         GO TO 050-EXIT.
025900     ADD +1 TO VM-ROW-COUNT.
026000     IF VM-ROW-COUNT > 2000
026100         MOVE "VEHICLE MASTER EXCEEDS 2000-ENTRY TABLE SIZE"
026200                 TO ABEND-REASON
026300         GO TO 1000-ABEND-RTN.
026400     MOVE VM-VIN   TO VM-VIN-T   (VM-ROW-COUNT).
026500     MOVE VM-MAKE  TO VM-MAKE-T  (VM-ROW-COUNT).
026600     MOVE VM-MODEL TO VM-MODEL-T (VM-ROW-COUNT).
026700     MOVE VM-YEAR  TO VM-YEAR-T  (VM-ROW-COUNT).
026800     MOVE VM-DESIGN-CAPACITY-KWH TO VM-DESIGN-CAP-T
026900             (VM-ROW-COUNT).
027000 050-EXIT.
027100     EXIT.
027200                                                                  
027300******************************************************************
027400*    MAIN TELEMETRY PASS.  WS-CURR-TELEM-REC IS ALWAYS THE
027500*    RECORD BEING PROCESSED; WS-NEXT-TELEM-REC IS THE LOOKAHEAD
027600*    RECORD USED TO DETECT BOTH A CYCLE CLOSE AND A VEHICLE
027700*    BREAK BEFORE THE NEXT ITERATION BEGINS.
027800******************************************************************
027900 100-MAINLINE.
028000     IF WS-CURR-VIN = SPACES
028100         PERFORM 900-READ-TELEMETRY THRU 900-EXIT
028200         IF NO-MORE-TELEMLOG-RECS
028300             GO TO 100-EXIT
028400         END-IF
028500         MOVE WS-NEXT-TELEM-REC TO WS-CURR-TELEM-REC
028600         PERFORM 200-VEHICLE-START THRU 200-EXIT.
028700                                                                  
028800     IF WS-CURR-VIN NOT = WS-VH-VIN
028900         PERFORM 200-VEHICLE-START THRU 200-EXIT.
029000                                                                  
029100     IF WS-VH-FOUND-IN-MASTER
029200         PERFORM 300-PROCESS-TELEM-REC THRU 300-EXIT.
029300                                                                  
029400     PERFORM 900-READ-TELEMETRY THRU 900-EXIT.
029500                                                                  
029600     IF NO-MORE-TELEMLOG-RECS OR
029700             WS-NEXT-VIN NOT = WS-CURR-VIN
029800         IF WS-VH-FOUND-IN-MASTER
029900             PERFORM 600-VEHICLE-END THRU 600-EXIT
030000         END-IF
030100     END-IF.
030200                                                                  
030300     MOVE WS-NEXT-TELEM-REC TO WS-CURR-TELEM-REC.
030400 100-EXIT.
030500     EXIT.
030600                                                                  
030700******************************************************************
030800*    VEHICLE BREAK.  LOOK UP THE NEW VIN IN THE IN-MEMORY TABLE
030900*    AND RESET THE PER-VEHICLE TOTALS.  AN UNKNOWN VIN IS NOT AN
031000*    ABEND - IT IS REJECTED AND LOGGED TO SOHCTRL (FB-151).
031100******************************************************************
031200 200-VEHICLE-START.
031300     MOVE SPACES TO WS-VEHICLE-TOTALS.
031400     MOVE SPACES TO WS-CYCLE-TOTALS.
031500     MOVE "N" TO WS-CY-IN-PROGRESS-SW.
031600     MOVE WS-CURR-VIN TO WS-VH-VIN.
031700                                                                  
031800     SET VM-IDX TO 1.
031900     SEARCH ALL VM-TABLE-REC
032000         AT END
032100             MOVE "N" TO WS-VH-FOUND-IN-MASTER-SW
032200             ADD +1 TO CT-VEHICLES-REJECTED
032300             PERFORM 250-WRITE-REJECT-WARNING THRU 250-EXIT
032400         WHEN VM-VIN-T (VM-IDX) = WS-CURR-VIN
032500             MOVE "Y" TO WS-VH-FOUND-IN-MASTER-SW
032600             MOVE VM-MAKE-T  (VM-IDX) TO WS-VH-MAKE
032700             MOVE VM-MODEL-T (VM-IDX) TO WS-VH-MODEL
032800             MOVE VM-YEAR-T  (VM-IDX) TO WS-VH-YEAR
032900             MOVE VM-DESIGN-CAP-T (VM-IDX) TO WS-VH-DESIGN-CAP.
033000 200-EXIT.
033100     EXIT.
033200                                                                  
033300 250-WRITE-REJECT-WARNING.
033400     MOVE SPACES TO SOHCTRL-REC.
033500     MOVE "R" TO SOHCTRL-TYPE.
033600     MOVE WS-CURR-VIN TO SOHCTRL-REJECT-VIN.
033700     WRITE SOHCTRL-REC.
033800     IF NOT CT-CODE-WRITE
033900         MOVE "SOHCTRL WRITE ERROR ON REJECT RECORD"
034000                 TO ABEND-REASON
034100         GO TO 1000-ABEND-RTN.
034200 250-EXIT.
034300     EXIT.
034400                                                                  
034500******************************************************************
034600*    APPLY ONE TELEMETRY RECORD TO THE CURRENT CYCLE.  A CHARGE
034700*    EVENT OPENS OR EXTENDS A CYCLE; ANY OTHER EVENT CLOSES AN
034800*    OPEN CYCLE (350).  ONCE A CHARGE RECORD'S SOC, TRUNCATED TO
034900*    ITS WHOLE PERCENT (NO INTRINSIC FUNCTIONS PERMITTED), READS
035000*    100 OR OVER, THE CYCLE IS MARKED FULL - THAT RECORD IS STILL
035100*    CAPTURED, BUT NO FURTHER CHARGE RECORDS ARE ADDED TO THE
035200*    CYCLE UNTIL IT CLOSES.  THEY ARE STILL READ AND COUNTED.
035300******************************************************************
035400 300-PROCESS-TELEM-REC.
035500     ADD +1 TO WS-VH-RECORDS-READ.
035600                                                                  
035700     IF WS-CURR-IS-CHARGE
035800         IF NOT WS-CY-IN-PROGRESS
035900             MOVE "Y" TO WS-CY-IN-PROGRESS-SW
036000             MOVE "N" TO WS-CY-FULL-CHARGE-SW
036100             MOVE WS-CURR-SOC TO WS-CY-START-SOC
036200             MOVE ZERO TO WS-CY-CUM-CHARGE
036300         END-IF
036400         IF NOT WS-CY-FULL-CHARGE
036500             ADD WS-CURR-ENERGY TO WS-CY-CUM-CHARGE
036600             MOVE WS-CURR-SOC TO WS-CY-END-SOC
036700             MOVE ZERO TO WS-FULL-CHARGE-FLOOR
036800             MOVE WS-CURR-SOC TO WS-FULL-CHARGE-FLOOR
036900             IF WS-FULL-CHARGE-FLOOR >= 100
037000                 MOVE "Y" TO WS-CY-FULL-CHARGE-SW
037100             END-IF
037200         END-IF
037300     ELSE
037400         IF WS-CY-IN-PROGRESS
037500             PERFORM 350-CHECK-CYCLE-END THRU 350-EXIT
037600         END-IF
037700     END-IF.
037800 300-EXIT.
037900     EXIT.
038000                                                                  
038100******************************************************************
038200*    CLOSE THE CURRENT CYCLE - REACHED WHEN THE NEXT RECORD IS
038300*    NOT A CHARGE EVENT FOR THE SAME VEHICLE, OR THE VEHICLE
038400*    CHANGES, OR THE TELEMETRY LOG ENDS, REGARDLESS OF WHETHER
038500*    THE CYCLE EVER REACHED FULL CHARGE.  THE CYCLE SCORES ONLY
038600*    IF THE DELTA-SOC EDIT (FB-119) PASSES; EITHER WAY THE
038700*    IN-PROGRESS SWITCH DROPS SO THE NEXT CHARGE RECORD STARTS A
038800*    FRESH CYCLE.  CALLED BOTH FROM 300 AND FROM 600 AT A
038900*    VEHICLE BREAK OR END OF FILE.
039000******************************************************************
039100 350-CHECK-CYCLE-END.
039200     COMPUTE WS-CY-DELTA-SOC =
039300                 WS-CY-END-SOC - WS-CY-START-SOC.
039400                                                                  
039500     IF WS-CY-DELTA-SOC > 5.00
039600         PERFORM 400-CLOSE-CYCLE THRU 400-EXIT.
039700                                                                  
039800     MOVE "N" TO WS-CY-IN-PROGRESS-SW.
039900 350-EXIT.
040000     EXIT.
040100                                                                  
040200 400-CLOSE-CYCLE.
040300     MOVE WS-CY-CUM-CHARGE TO WS-SC-CUM-CHARGE.
040400     MOVE WS-CY-DELTA-SOC  TO WS-SC-DELTA-SOC.
040500     MOVE WS-VH-DESIGN-CAP TO WS-SC-DESIGN-CAP.
040600     CALL "SOHCALC" USING WS-SC-CUM-CHARGE, WS-SC-DELTA-SOC,
040700             WS-SC-DESIGN-CAP, WS-SC-CYCLE-SOH,
040800             WS-SC-RETURN-CD.
040900     IF WS-SC-RETURN-CD NOT = ZERO
041000         GO TO 400-EXIT.
041100                                                                  
041200     ADD WS-SC-CYCLE-SOH TO WS-VH-SOH-SUM.
041300     ADD +1 TO WS-VH-QUALIFYING-CYCLES.
041400 400-EXIT.
041500     EXIT.
041600                                                                  
041700******************************************************************
041800*    VEHICLE BREAK - CLOSE OFF ANY CYCLE STILL OPEN (THE LAST
041900*    TELEMETRY RECORD FOR A VEHICLE MAY STILL BE CHARGING) AND
042000*    WRITE THE VEHICLE'S ANALYSIS-RESULT RECORD.  CT-RECORDS-READ
042100*    IS NOT ACCUMULATED HERE - 900-READ-TELEMETRY ALREADY TALLIES
042200*    IT FOR EVERY RECORD READ, REJECTED VINS INCLUDED.
042300******************************************************************
042400 600-VEHICLE-END.
042500     IF WS-CY-IN-PROGRESS
042600         PERFORM 350-CHECK-CYCLE-END THRU 350-EXIT
042700     END-IF.
042800                                                                  
042900     PERFORM 650-COMPUTE-AVERAGE-SOH THRU 650-EXIT.
043000     PERFORM 700-WRITE-ANALYSIS-RESULT THRU 700-EXIT.
043100                                                                  
043200     ADD +1 TO CT-VEHICLES-PROCESSED.
043300     ADD WS-VH-QUALIFYING-CYCLES TO CT-QUALIFYING-CYCLES.
043400 600-EXIT.
043500     EXIT.
043600                                                                  
043700******************************************************************
043800*    AVERAGE THE QUALIFYING CYCLE SCORES, ROUNDED HALF-UP TO TWO
043900*    DECIMALS.  A VEHICLE WITH NO QUALIFYING CYCLES GETS NO SOH
044000*    FIGURE AT ALL - THE RESULT RECORD CARRIES AR-SOH-NOT-VALID.
044100******************************************************************
044200 650-COMPUTE-AVERAGE-SOH.
044300     IF WS-VH-QUALIFYING-CYCLES = ZERO
044400         MOVE ZERO TO AR-SOH-PCT
044500         MOVE "N" TO AR-SOH-VALID
044600         GO TO 650-EXIT.
044700                                                                  
044800     COMPUTE AR-SOH-PCT ROUNDED =
044900                 WS-VH-SOH-SUM / WS-VH-QUALIFYING-CYCLES.
045000     MOVE "Y" TO AR-SOH-VALID.
045100 650-EXIT.
045200     EXIT.
045300                                                                  
045400 700-WRITE-ANALYSIS-RESULT.
045500     MOVE SPACES TO ANALYSIS-RESULT-REC.
045600     MOVE WS-VH-VIN        TO AR-VIN.
045700     MOVE WS-VH-MAKE       TO AR-MAKE.
045800     MOVE WS-VH-MODEL      TO AR-MODEL.
045900     MOVE WS-VH-YEAR       TO AR-YEAR.
046000     MOVE WS-VH-DESIGN-CAP TO AR-DESIGN-CAPACITY-KWH.
046100     MOVE WS-VH-QUALIFYING-CYCLES TO AR-CYCLE-COUNT.
046200     MOVE WS-VH-RECORDS-READ TO AR-RECORDS-READ.
046300* AR-SOH-PCT AND AR-SOH-VALID WERE SET BY 650 ABOVE
046400     WRITE ANALYSIS-RESULT-REC.
046500     IF NOT AR-CODE-WRITE
046600         MOVE "ANLRSLT WRITE ERROR" TO ABEND-REASON
046700         GO TO 1000-ABEND-RTN.
046800 700-EXIT.
046900     EXIT.
047000                                                                  
047100 800-OPEN-FILES.
047200     OPEN INPUT  VEHMSTR-FILE
047300          INPUT  TELEMLOG-FILE
047400          OUTPUT ANLRSLT-FILE
047500          OUTPUT SOHCTRL-FILE
047600          OUTPUT SYSOUT.
047700 800-EXIT.
047800     EXIT.
047900                                                                  
048000 850-CLOSE-FILES.
048100     CLOSE VEHMSTR-FILE
048200           TELEMLOG-FILE
048300           ANLRSLT-FILE
048400           SOHCTRL-FILE
048500           SYSOUT.
048600 850-EXIT.
048700     EXIT.
048800                                                                  
048900 900-READ-VEHMSTR.
049000     READ VEHMSTR-FILE
049100         AT END
049200             MOVE "N" TO MORE-VEHMSTR-SW.
049300 900-EXIT.
049400     EXIT.
049500                                                                  
049600 900-READ-TELEMETRY.
049700     READ TELEMLOG-FILE INTO WS-NEXT-TELEM-REC
049800         AT END
049900             MOVE "N" TO MORE-TELEMLOG-SW
050000             GO TO 900-EXIT.
050100     ADD +1 TO CT-RECORDS-READ.
050200 900-EXIT.
050300     EXIT.
050400                                                                  
050500 999-CLEANUP.
050600     MOVE SPACES TO SOHCTRL-REC.
050700     MOVE "T" TO SOHCTRL-TYPE.
050800     MOVE CT-VEHICLES-PROCESSED TO SOHCTRL-VEHICLES-PROCESSED.
050900     MOVE CT-RECORDS-READ       TO SOHCTRL-RECORDS-READ.
051000     MOVE CT-QUALIFYING-CYCLES  TO SOHCTRL-QUALIFYING-CYCLES.
051100     MOVE CT-VEHICLES-REJECTED  TO SOHCTRL-VEHICLES-REJECTED.
051200     WRITE SOHCTRL-REC.
051300     IF NOT CT-CODE-WRITE
051400         MOVE "SOHCTRL WRITE ERROR ON TRAILER RECORD"
051500                 TO ABEND-REASON
051600         GO TO 1000-ABEND-RTN.
051700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051800 999-EXIT.
051900     EXIT.
052000                                                                  
052100 1000-ABEND-RTN.
052200     WRITE SYSOUT-REC FROM ABEND-REC.
052300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052400     DISPLAY "*** ABNORMAL END OF JOB-SOHANLZ ***" UPON CONSOLE.
052500     DIVIDE ZERO-VAL INTO ONE-VAL.
