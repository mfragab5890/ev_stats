000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SOHRPT.
000400 AUTHOR. R M SANDERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/21/89.
000700 DATE-COMPILED. 06/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900                                                                  
001000******************************************************************
001100*REMARKS.
001200*
001300*          FLEET BATTERY ANALYSIS - STEP 2 OF 2.
001400*
001500*          READS THE ANALYSIS-RESULT FILE WRITTEN BY SOHANLZ AND
001600*          PRINTS THE STATE-OF-HEALTH REPORT - ONE SECTION PER
001700*          VEHICLE, FOLLOWED BY ANY REJECTED-VIN WARNINGS AND THE
001800*          RUN'S GRAND TOTALS.  THE WARNINGS AND GRAND TOTALS
001900*          COME OFF SOHCTRL, THE CONTROL FILE SOHANLZ BUILDS
002000*          ALONGSIDE ANALYSIS-RESULT.
002100*
002200******************************************************************
002300* CHANGE LOG
002400* 06/21/89 RMS  INITIAL DELIVERY FOR THE FLEET BATTERY PROJECT,
002500*               REQUEST FB-111.  STRUCTURE ADAPTED FROM PATLIST.
002600* 02/02/90 RMS  FB-119  NO CHANGE REQUIRED HERE - LISTED FOR
002700*               CROSS-REFERENCE WITH THE SOHANLZ FB-119 ENTRY.
002800* 11/18/94 DWP  FB-151  ADDED THE REJECTED-VIN WARNING SECTION
002900*               AND THE VEHICLES-REJECTED GRAND TOTAL LINE.
003000* 08/22/98 CLH  Y2K-009  REVIEWED RUN-DATE HEADER FOR YEAR 2000
003100*               READINESS.  HDR-YY PRINTS A FULL 4-DIGIT YEAR
003200*               ALREADY.  NO CHANGE MADE.
003300* 04/03/02 MTS  FB-176  RECOMPILED UNDER NEW COBOL COMPILER
003400*               RELEASE.  NO LOGIC CHANGE.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200                                                                  
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600            ASSIGN TO UT-S-SYSOUT
004700            ORGANIZATION IS SEQUENTIAL.
004800                                                                  
004900     SELECT ANLRSLT-FILE
005000            ASSIGN TO UT-S-ANLRSLT
005100            ACCESS MODE IS SEQUENTIAL
005200            FILE STATUS IS AR-FCODE.
005300                                                                  
005400     SELECT SOHCTRL-FILE
005500            ASSIGN TO UT-S-SOHCTRL
005600            ACCESS MODE IS SEQUENTIAL
005700            FILE STATUS IS CT-FCODE.
005800                                                                  
005900     SELECT SOHRPT-FILE
006000            ASSIGN TO UT-S-SOHRPT
006100            ACCESS MODE IS SEQUENTIAL
006200            FILE STATUS IS RP-FCODE.
006300                                                                  
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                     PIC X(130).
007300                                                                  
007400 FD  ANLRSLT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 84 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS ANALYSIS-RESULT-REC.
008000 COPY ANALRSLT.
008100                                                                  
008200 FD  SOHCTRL-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 61 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SOHCTRL-REC.
008800 COPY SOHCTRL.
008900                                                                  
009000 FD  SOHRPT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 133 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS RPT-REC.
009600 01  RPT-REC                        PIC X(133).
009700                                                                  
009800 WORKING-STORAGE SECTION.
009900                                                                  
010000 01  FILE-STATUS-CODES.
010100     05  AR-FCODE                   PIC X(02).
010200         88  AR-CODE-READ        VALUE SPACES.
010300         88  AR-NO-MORE-RECS     VALUE "10".
010400     05  CT-FCODE                   PIC X(02).
010500         88  CT-CODE-READ        VALUE SPACES.
010600         88  CT-NO-MORE-RECS     VALUE "10".
010700     05  RP-FCODE                   PIC X(02).
010800         88  RP-CODE-WRITE       VALUE SPACES.
010900                                                                  
011000 77  MORE-ANLRSLT-SW                PIC X(01) VALUE SPACE.
011100     88  NO-MORE-ANLRSLT-RECS   VALUE "N".
011200 77  MORE-SOHCTRL-SW                PIC X(01) VALUE SPACE.
011300     88  NO-MORE-SOHCTRL-RECS   VALUE "N".
011400                                                                  
011500 01  WS-RUN-DATE-FIELDS.
011600     05  WS-RUN-DATE                PIC 9(06).
011700 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELDS.
011800     05  WS-RUN-YY                  PIC 9(02).
011900     05  WS-RUN-MM                  PIC 9(02).
012000     05  WS-RUN-DD                  PIC 9(02).
012100                                                                  
012200 01  WS-TRAILER-HOLD.
012300     05  WS-TR-VEHICLES-PROCESSED   PIC 9(05).
012400     05  WS-TR-RECORDS-READ         PIC 9(07).
012500     05  WS-TR-QUALIFYING-CYCLES    PIC 9(05).
012600     05  WS-TR-VEHICLES-REJECTED    PIC 9(05).
012700 01  WS-TRAILER-HOLD-D REDEFINES WS-TRAILER-HOLD
012800                                 PIC X(22).
012900                                                                  
013000 77  WS-LINES                       PIC 9(03) COMP.
013100 77  WS-PAGES                       PIC 9(03) COMP VALUE +1.
013200                                                                  
013300****** RUN-HEADER LINE
013400 01  WS-HDR-REC.
013500     05  FILLER                     PIC X(01) VALUE SPACES.
013600     05  FILLER                     PIC X(35) VALUE
013700         "EV BATTERY STATE-OF-HEALTH REPORT".
013800     05  FILLER                     PIC X(10) VALUE "RUN DATE: ".
013900     05  HDR-MM                     PIC 9(02).
014000     05  FILLER                     PIC X(01) VALUE "/".
014100     05  HDR-DD                     PIC 9(02).
014200     05  FILLER                     PIC X(01) VALUE "/".
014300     05  HDR-YY                     PIC 9(02).
014400     05  FILLER                     PIC X(10) VALUE "  PAGE: ".
014500     05  PAGE-NBR-O                 PIC ZZ9.
014600     05  FILLER                     PIC X(66) VALUE SPACES.
014700                                                                  
014800 01  WS-BLANK-LINE.
014900     05  FILLER                     PIC X(133) VALUE SPACES.
015000                                                                  
015100****** VEHICLE IDENTIFICATION LINE
015200*      VEHICLE: <VIN>  <MAKE> <MODEL> <YEAR>   DESIGN CAP: ZZ9.99 KWH
015300 01  WS-VEHICLE-LINE.
015400     05  FILLER                     PIC X(09) VALUE "VEHICLE: ".
015500     05  VL-VIN-O                   PIC X(17).
015600     05  FILLER                     PIC X(02) VALUE SPACES.
015700     05  VL-MAKE-O                  PIC X(20).
015800     05  FILLER                     PIC X(01) VALUE SPACES.
015900     05  VL-MODEL-O                 PIC X(20).
016000     05  FILLER                     PIC X(01) VALUE SPACES.
016100     05  VL-YEAR-O                  PIC 9(04).
016200     05  FILLER                     PIC X(15) VALUE
016300         "   DESIGN CAP: ".
016400     05  VL-DESIGN-CAP-O            PIC ZZ9.99.
016500     05  FILLER                     PIC X(04) VALUE " KWH".
016600     05  FILLER                     PIC X(34) VALUE SPACES.
016700                                                                  
016800****** SOH LINE - EITHER A PERCENT OR THE N/A LITERAL
016900 01  WS-SOH-VALID-LINE.
017000     05  FILLER                     PIC X(07) VALUE "  SOH: ".
017100     05  SL-SOH-PCT-O               PIC ZZ9.99.
017200     05  FILLER                     PIC X(02) VALUE " %".
017300     05  FILLER                     PIC X(118) VALUE SPACES.
017400                                                                  
017500 01  WS-SOH-INVALID-LINE.
017600     05  FILLER                     PIC X(07) VALUE "  SOH: ".
017700     05  FILLER                     PIC X(27) VALUE
017800         "N/A (NO QUALIFYING CYCLES)".
017900     05  FILLER                     PIC X(99) VALUE SPACES.
018000                                                                  
018100****** CYCLE-COUNT / RECORDS-READ LINE
018200 01  WS-CYCLE-COUNT-LINE.
018300     05  FILLER                     PIC X(21) VALUE
018400         "  QUALIFYING CYCLES: ".
018500     05  CL-CYCLE-COUNT-O           PIC ZZZZ9.
018600     05  FILLER                     PIC X(17) VALUE
018700         "   RECORDS READ: ".
018800     05  CL-RECORDS-READ-O          PIC ZZZZZZ9.
018900     05  FILLER                     PIC X(83) VALUE SPACES.
019000                                                                  
019100****** REJECTED-VIN WARNING LINE
019200 01  WS-WARNING-LINE.
019300     05  FILLER                     PIC X(13) VALUE
019400         "WARNING: VIN ".
019500     05  WL-VIN-O                   PIC X(17).
019600     05  FILLER                     PIC X(32) VALUE
019700         " NOT IN VEHICLE MASTER - SKIPPED".
019800     05  FILLER                     PIC X(71) VALUE SPACES.
019900                                                                  
020000****** GRAND-TOTAL LINES
020100 01  WS-TOT-PROCESSED-LINE.
020200     05  FILLER                     PIC X(21) VALUE
020300         "VEHICLES PROCESSED:  ".
020400     05  TL-VEHICLES-PROCESSED-O    PIC ZZZZ9.
020500     05  FILLER                     PIC X(107) VALUE SPACES.
020600                                                                  
020700 01  WS-TOT-RECORDS-LINE.
020800     05  FILLER                     PIC X(19) VALUE
020900         "RECORDS READ:      ".
021000     05  TL-RECORDS-READ-O          PIC ZZZZZZ9.
021100     05  FILLER                     PIC X(107) VALUE SPACES.
021200                                                                  
021300 01  WS-TOT-CYCLES-LINE.
021400     05  FILLER                     PIC X(21) VALUE
021500         "QUALIFYING CYCLES:   ".
021600     05  TL-QUALIFYING-CYCLES-O     PIC ZZZZ9.
021700     05  FILLER                     PIC X(107) VALUE SPACES.
021800                                                                  
021900 01  WS-TOT-REJECTED-LINE.
022000     05  FILLER                     PIC X(21) VALUE
022100         "VEHICLES REJECTED:   ".
022200     05  TL-VEHICLES-REJECTED-O     PIC ZZZZ9.
022300     05  FILLER                     PIC X(107) VALUE SPACES.
022400                                                                  
022500 COPY SOHABEND.
022600                                                                  
022700 PROCEDURE DIVISION.
022800 0000-MAINLINE.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-MAINLINE THRU 100-EXIT
023100         UNTIL NO-MORE-ANLRSLT-RECS.
023200     PERFORM 300-PRINT-WARNINGS THRU 300-EXIT
023300         UNTIL NO-MORE-SOHCTRL-RECS.
023400     PERFORM 999-CLEANUP THRU 999-EXIT.
023500     STOP RUN.
023600                                                                  
023700 000-HOUSEKEEPING.
023800     ACCEPT WS-RUN-DATE FROM DATE.
023900     MOVE WS-RUN-MM TO HDR-MM.
024000     MOVE WS-RUN-DD TO HDR-DD.
024100     MOVE WS-RUN-YY TO HDR-YY.
024200     MOVE ZERO TO WS-LINES.
024300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024500     PERFORM 900-READ-ANLRSLT THRU 900-EXIT.
024600     PERFORM 920-READ-SOHCTRL THRU 920-EXIT.
024700 000-EXIT.
024800     EXIT.
024900                                                                  
025000******************************************************************
025100*    ONE VEHICLE SECTION PER ANALYSIS-RESULT RECORD.  THE FILE
025200*    CARRIES NO EXPLICIT CONTROL-BREAK FIELD - EACH RECORD IS
025300*    ALREADY ONE COMPLETE VEHICLE, SO THE "BREAK" IS SIMPLY THE
025400*    NEXT READ.
025500******************************************************************
025600 100-MAINLINE.
025700     IF WS-LINES > 50
025800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
025900                                                                  
026000     PERFORM 200-PRINT-VEHICLE-SECTION THRU 200-EXIT.
026100     PERFORM 900-READ-ANLRSLT THRU 900-EXIT.
026200 100-EXIT.
026300     EXIT.
026400                                                                  
026500 200-PRINT-VEHICLE-SECTION.
026600     MOVE SPACES TO WS-VEHICLE-LINE.
026700     MOVE AR-VIN   TO VL-VIN-O.
026800     MOVE AR-MAKE  TO VL-MAKE-O.
026900     MOVE AR-MODEL TO VL-MODEL-O.
027000     MOVE AR-YEAR  TO VL-YEAR-O.
027100     MOVE AR-DESIGN-CAPACITY-KWH TO VL-DESIGN-CAP-O.
027200     WRITE RPT-REC FROM WS-VEHICLE-LINE
027300         AFTER ADVANCING 1.
027400     ADD +1 TO WS-LINES.
027500                                                                  
027600     IF AR-SOH-IS-VALID
027700         MOVE SPACES TO WS-SOH-VALID-LINE
027800         MOVE AR-SOH-PCT TO SL-SOH-PCT-O
027900         WRITE RPT-REC FROM WS-SOH-VALID-LINE
028000             AFTER ADVANCING 1
028100     ELSE
028200         WRITE RPT-REC FROM WS-SOH-INVALID-LINE
028300             AFTER ADVANCING 1
028400     END-IF.
028500     ADD +1 TO WS-LINES.
028600                                                                  
028700     MOVE SPACES TO WS-CYCLE-COUNT-LINE.
028800     MOVE AR-CYCLE-COUNT  TO CL-CYCLE-COUNT-O.
028900     MOVE AR-RECORDS-READ TO CL-RECORDS-READ-O.
029000     WRITE RPT-REC FROM WS-CYCLE-COUNT-LINE
029100         AFTER ADVANCING 1.
029200     WRITE RPT-REC FROM WS-BLANK-LINE
029300         AFTER ADVANCING 1.
029400     ADD +2 TO WS-LINES.
029500 200-EXIT.
029600     EXIT.
029700                                                                  
029800******************************************************************
029900*    SOHCTRL CARRIES ALL REJECT-WARNING RECORDS FIRST, THEN ONE
030000*    TRAILER RECORD LAST.  THE TRAILER IS HELD FOR 999-CLEANUP
030100*    RATHER THAN PRINTED HERE.
030200******************************************************************
030300 300-PRINT-WARNINGS.
030400     IF SOHCTRL-IS-REJECT
030500         MOVE SPACES TO WS-WARNING-LINE
030600         MOVE SOHCTRL-REJECT-VIN TO WL-VIN-O
030700         WRITE RPT-REC FROM WS-WARNING-LINE
030800             AFTER ADVANCING 1
030900         ADD +1 TO WS-LINES
031000     ELSE
031100         MOVE SOHCTRL-VEHICLES-PROCESSED TO
031200                 WS-TR-VEHICLES-PROCESSED
031300         MOVE SOHCTRL-RECORDS-READ TO WS-TR-RECORDS-READ
031400         MOVE SOHCTRL-QUALIFYING-CYCLES TO
031500                 WS-TR-QUALIFYING-CYCLES
031600         MOVE SOHCTRL-VEHICLES-REJECTED TO
031700                 WS-TR-VEHICLES-REJECTED
031800     END-IF.
031900                                                                  
032000     PERFORM 920-READ-SOHCTRL THRU 920-EXIT.
032100 300-EXIT.
032200     EXIT.
032300                                                                  
032400 700-WRITE-PAGE-HDR.
032500     MOVE WS-PAGES TO PAGE-NBR-O.
032600     WRITE RPT-REC FROM WS-HDR-REC
032700         AFTER ADVANCING NEXT-PAGE.
032800     WRITE RPT-REC FROM WS-BLANK-LINE
032900         AFTER ADVANCING 1.
033000     ADD +1 TO WS-PAGES.
033100     MOVE ZERO TO WS-LINES.
033200 700-EXIT.
033300     EXIT.
033400                                                                  
033500 800-OPEN-FILES.
033600     OPEN INPUT  ANLRSLT-FILE
033700          INPUT  SOHCTRL-FILE
033800          OUTPUT SOHRPT-FILE
033900          OUTPUT SYSOUT.
034000 800-EXIT.
034100     EXIT.
034200                                                                  
034300 850-CLOSE-FILES.
034400     CLOSE ANLRSLT-FILE
034500           SOHCTRL-FILE
034600           SOHRPT-FILE
034700           SYSOUT.
034800 850-EXIT.
034900     EXIT.
035000                                                                  
035100 900-READ-ANLRSLT.
035200     READ ANLRSLT-FILE
035300         AT END
035400             MOVE "N" TO MORE-ANLRSLT-SW
035500             GO TO 900-EXIT.
035600     IF NOT AR-CODE-READ
035700         MOVE "ANLRSLT READ ERROR" TO ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900 900-EXIT.
036000     EXIT.
036100                                                                  
036200 920-READ-SOHCTRL.
036300     READ SOHCTRL-FILE
036400         AT END
036500             MOVE "N" TO MORE-SOHCTRL-SW
036600             GO TO 920-EXIT.
036700     IF NOT CT-CODE-READ
036800         MOVE "SOHCTRL READ ERROR" TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000 920-EXIT.
037100     EXIT.
037200                                                                  
037300 999-CLEANUP.
037400     MOVE SPACES TO WS-TOT-PROCESSED-LINE.
037500     MOVE WS-TR-VEHICLES-PROCESSED TO TL-VEHICLES-PROCESSED-O.
037600     WRITE RPT-REC FROM WS-TOT-PROCESSED-LINE
037700         AFTER ADVANCING 2.
037800                                                                  
037900     MOVE SPACES TO WS-TOT-RECORDS-LINE.
038000     MOVE WS-TR-RECORDS-READ TO TL-RECORDS-READ-O.
038100     WRITE RPT-REC FROM WS-TOT-RECORDS-LINE
038200         AFTER ADVANCING 1.
038300                                                                  
038400     MOVE SPACES TO WS-TOT-CYCLES-LINE.
038500     MOVE WS-TR-QUALIFYING-CYCLES TO TL-QUALIFYING-CYCLES-O.
038600     WRITE RPT-REC FROM WS-TOT-CYCLES-LINE
038700         AFTER ADVANCING 1.
038800                                                                  
038900     MOVE SPACES TO WS-TOT-REJECTED-LINE.
039000     MOVE WS-TR-VEHICLES-REJECTED TO TL-VEHICLES-REJECTED-O.
039100     WRITE RPT-REC FROM WS-TOT-REJECTED-LINE
039200         AFTER ADVANCING 1.
039300                                                                  
039400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039500 999-EXIT.
039600     EXIT.
039700                                                                  
039800 1000-ABEND-RTN.
039900     WRITE SYSOUT-REC FROM ABEND-REC.
040000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040100     DISPLAY "*** ABNORMAL END OF JOB-SOHRPT ***" UPON CONSOLE.
040200     DIVIDE ZERO-VAL INTO ONE-VAL.
